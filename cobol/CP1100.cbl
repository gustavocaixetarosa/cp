000100******************************************************************
000200*                                                                *
000300*        C P 1 1 0 0   -   C L I E N T   M A S T E R   R E C     *
000400*                                                                *
000500*   CARNE DE PAGAMENTOS (CP) SYSTEM - CLIENT MASTER RECORD.      *
000600*   ONE RECORD PER CLIENT.  CLIENT IS THE PARTY WHOSE GOODS OR   *
000700*   SERVICES GENERATE A CARNE (INSTALLMENT PAYMENT BOOK); THE    *
000800*   CLIENT'S DEFAULT LATE-FEE AND MONTHLY-INTEREST RATES ARE     *
000900*   INHERITED BY EVERY PAYMENT GROUP OPENED FOR THAT CLIENT      *
001000*   UNLESS THE GROUP REQUEST OVERRIDES THEM (SEE CP1200).        *
001100*                                                                *
001200*   COPY MEMBER - NO PROCEDURE DIVISION - INCLUDED INTO THE      *
001300*   FILE SECTION OF CP2000 (THE ONLY PROGRAM THAT READS          *
001400*   CLIENT-FILE).                                                *
001500*                                                                *
001600******************************************************************
001700*                     M A I N T E N A N C E   L O G               *
001800******************************************************************
001900* 861001  R.PELLETIER   INITIAL LAYOUT - 5 WORKING FIELDS         *
002000* 870412  R.PELLETIER   ADDED CLIENT-BANK (CARTEIRA DE COBRANCA)  *
002100* 880930  D.OKAFOR      WIDENED CLIENT-DOCUMENT TO X(14) FOR CNPJ *
002200* 910227  D.OKAFOR      ADDED CLIENT-STATUS SWITCH / 88-LEVELS    *
002300* 940815  M.ALLARD      RATE FIELDS MOVED TO S9(6)V9(4) COMP-3    *
002400*                       TO MATCH NEW BILLING-CYCLE PRECISION      *
002500* 981103  M.ALLARD      Y2K - CLIENT-NAME-R/DOCUMENT-R REDEFINES  *
002600*                       REVIEWED, NO 2-DIGIT YEAR FIELDS FOUND    *
002700* 020614  S.KOWALCZYK   CR-4402 ADDED PHONE AREA-CODE REDEFINES   *
002800* 050308  S.KOWALCZYK   CR-4819 SPLIT NAME AREA FOR TITLE-CASE    *
002900*                       RENORMALIZATION PASS (SEE CP2000)         *
003000* 090719  T.ABARA       CR-5157 CPF/CNPJ REDEFINES ADDED BELOW    *
003100* 130222  T.ABARA       EXPANDED TRAILING FILLER, NO FIELD ADDED  *
003200* 260809  T.ABARA       CR-6044 DROPPED CLIENT-STATUS - NO CARNE  *
003300*                       REQUEST OR BATCH FLOW IN THIS BUILD EVER  *
003400*                       SETS OR TESTS AN ACTIVE/INACTIVE CLIENT;  *
003500*                       BYTE FOLDED BACK INTO TRAILING FILLER      *
003600******************************************************************
003700*
003800 01  CP1100-CLIENT-REC.
003900*
004000*    ----------------  SURROGATE KEY  ----------------------------
004100     05  CP1100-CLIENT-KEY.
004200         10  CP1100-CLIENT-ID           PIC 9(9).
004300*
004400*    ----------------  NAME / ADDRESS  ------------------------
004500*    CR-4819 - CLIENT-NAME IS STORED ALREADY TITLE-CASED BY
004600*    CP2000 (NAME NORMALIZATION RULE) BEFORE THIS RECORD IS
004700*    WRITTEN OR REWRITTEN.  THE -R REDEFINES BELOW IS KEPT SO A
004800*    FUTURE NAME-SPLIT JOB CAN LIFT JUST THE FIRST WORD WITHOUT
004900*    AN UNSTRING.
005000     05  CP1100-CLIENT-NAME-AREA.
005100         10  CP1100-CLIENT-NAME         PIC X(100).
005200     05  CP1100-CLIENT-NAME-R
005300                      REDEFINES CP1100-CLIENT-NAME-AREA.
005400         10  CP1100-CLIENT-NAME-1ST-WD  PIC X(30).
005500         10  CP1100-CLIENT-NAME-REST    PIC X(70).
005600*
005700     05  CP1100-CLIENT-ADDRESS          PIC X(100).
005800*
005900*    CR-4402 - PHONE KEPT AS ONE DISPLAY FIELD FOR PRINTING, THE
006000*    -R REDEFINES BELOW SPLITS OFF THE 3-DIGIT DDD (AREA CODE)
006100*    WHEN A CLIENT-NOTICE JOB NEEDS TO DIAL IT.
006200     05  CP1100-CLIENT-PHONE-AREA.
006300         10  CP1100-CLIENT-PHONE        PIC X(15).
006400     05  CP1100-CLIENT-PHONE-R
006500                      REDEFINES CP1100-CLIENT-PHONE-AREA.
006600         10  CP1100-CLIENT-PHONE-DDD    PIC X(3).
006700         10  CP1100-CLIENT-PHONE-NUM    PIC X(12).
006800*
006900*    ----------------  TAX / ID DOCUMENT  -----------------------
007000*    CR-5157 - A CLIENT DOCUMENT IS EITHER AN 11-DIGIT CPF
007100*    (INDIVIDUAL) OR A 14-DIGIT CNPJ (COMPANY); THE FIELD IS
007200*    STORED LEFT-JUSTIFIED EITHER WAY AND THE -CPF REDEFINES IS
007300*    ONLY MEANINGFUL WHEN THE TRAILING 3 BYTES ARE SPACE.
007400     05  CP1100-CLIENT-DOCUMENT-AREA.
007500         10  CP1100-CLIENT-DOCUMENT     PIC X(14).
007600     05  CP1100-CLIENT-DOCUMENT-CPF
007700                      REDEFINES CP1100-CLIENT-DOCUMENT-AREA.
007800         10  CP1100-CLIENT-CPF-DIGITS   PIC X(11).
007900         10  FILLER                     PIC X(3).
008000*
008100     05  CP1100-CLIENT-BANK             PIC X(100).
008200*
008300*    ----------------  DEFAULT RATES  -----------------------
008400*    940815 - 4 DECIMALS, E.G. 0.0200 = 2 PERCENT.  COPIED ONTO
008500*    A NEW PAYMENT GROUP BY CP2000 WHEN THE GROUP REQUEST DOES
008600*    NOT SUPPLY ITS OWN OVERRIDE RATE (SEE CP1200 / CP2000).
008700     05  CP1100-CLIENT-LATE-FEE-RATE    PIC S9(6)V9(4) COMP-3.
008800     05  CP1100-CLIENT-MONTHLY-INT-RATE PIC S9(6)V9(4) COMP-3.
008900*
009000*    130222 - RESERVE FOR GROWTH, NO FIELD ASSIGNED YET
009100*    260809 - CR-6044 WIDENED BY 1 BYTE, CLIENT-STATUS RETIRED
009200     05  FILLER                         PIC X(51).
009300*
