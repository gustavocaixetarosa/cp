000100******************************************************************
000200*                                                                *
000300*     C P 1 2 0 0   -   P A Y M E N T   G R O U P   R E C O R D  *
000400*                                                                *
000500*   CARNE DE PAGAMENTOS (CP) SYSTEM - PAYMENT GROUP RECORD.      *
000600*   A "PAYMENT GROUP" IS ONE CARNE - A BOOK OF N MONTHLY         *
000700*   INSTALLMENTS ISSUED TO A PAYER (WHO MAY OR MAY NOT BE THE    *
000800*   SAME PARTY AS THE OWNING CLIENT).  ONE RECORD PER GROUP;     *
000900*   THE N INSTALLMENT RECORDS THEMSELVES LIVE IN CP1300.         *
001000*                                                                *
001100*   COPY MEMBER - NO PROCEDURE DIVISION - INCLUDED INTO THE      *
001200*   FILE SECTION OF CP2000 (GROUP CREATE) AND CP4000 (OVERDUE    *
001300*   VALUE RECALC, WHERE IT IS ALSO LOADED INTO AN OCCURS TABLE   *
001400*   KEYED BY GROUP-ID - SEE CP4000-GROUP-TABLE IN CP4000.CBL).   *
001500*                                                                *
001600******************************************************************
001700*                     M A I N T E N A N C E   L O G               *
001800******************************************************************
001900* 861114  R.PELLETIER   INITIAL LAYOUT                            *
002000* 880930  D.OKAFOR      ADDED GROUP-PAYER-DOCUMENT/PHONE - PAYER  *
002100*                       MAY DIFFER FROM OWNING CLIENT             *
002200* 940815  M.ALLARD      RATE FIELDS MOVED TO S9(6)V9(4) COMP-3    *
002300*                       TO MATCH CP1100 CLIENT RATE PRECISION     *
002400* 981103  M.ALLARD      Y2K - CREATION-DATE REBUILT AS CCYY/MM/DD *
002500*                       GROUP, OLD 2-DIGIT YY FIELD RETIRED       *
002600* 050308  S.KOWALCZYK   CR-4819 GROUP-NAME-R REDEFINES ADDED -    *
002700*                       SHOWS THE "<DOC>-<SEQ>" SPLIT FOR AUDIT   *
002800* 110912  T.ABARA       CR-5288 GROUP-OBSERVATION WIDENED TO      *
002900*                       X(400) TO MATCH FREE-TEXT NOTE ON PAYMENT *
003000* 151005  T.ABARA       EXPANDED TRAILING FILLER, NO FIELD ADDED  *
003100******************************************************************
003200*
003300 01  CP1200-GROUP-REC.
003400*
003500*    ----------------  SURROGATE KEY  ----------------------------
003600     05  CP1200-GROUP-KEY.
003700         10  CP1200-GROUP-ID            PIC 9(9).
003800*
003900     05  CP1200-GROUP-CLIENT-ID         PIC 9(9).
004000*
004100*    ----------------  GROUP NAME  -----------------------------
004200*    CR-4819 - GROUP-NAME = PAYER-DOCUMENT || '-' || SEQUENCE,
004300*    E.G. "12345678900-1".  BUILT ONCE BY CP2000 AT CREATE TIME
004400*    AND NEVER REWRITTEN.  THE -R REDEFINES BELOW IS FOR AUDIT
004500*    DISPLAY ONLY - THE SEQUENCE PORTION IS VARIABLE WIDTH SO IT
004600*    IS NOT RE-PARSED BY ANY PROGRAM, ONLY RE-DISPLAYED.
004700     05  CP1200-GROUP-NAME-AREA.
004800         10  CP1200-GROUP-NAME          PIC X(100).
004900     05  CP1200-GROUP-NAME-R
005000                      REDEFINES CP1200-GROUP-NAME-AREA.
005100         10  CP1200-GROUP-NAME-DOC      PIC X(20).
005200         10  CP1200-GROUP-NAME-DASH     PIC X(1).
005300         10  CP1200-GROUP-NAME-SEQ      PIC X(79).
005400*
005500     05  CP1200-GROUP-PAYER-DOCUMENT    PIC X(20).
005600     05  CP1200-GROUP-PAYER-PHONE       PIC X(20).
005700     05  CP1200-GROUP-TOTAL-INSTALLMENTS
005800                                        PIC 9(4).
005900*
006000*    ----------------  EFFECTIVE RATES  --------------------------
006100*    DEFAULTED FROM CP1100-CLIENT-LATE-FEE-RATE /
006200*    CP1100-CLIENT-MONTHLY-INT-RATE BY CP2000 WHEN THE CREATE
006300*    REQUEST DOES NOT SUPPLY ITS OWN OVERRIDE.
006400     05  CP1200-GROUP-LATE-FEE-RATE     PIC S9(6)V9(4) COMP-3.
006500     05  CP1200-GROUP-MONTHLY-INT-RATE  PIC S9(6)V9(4) COMP-3.
006600*
006700*    ----------------  CREATION DATE  ----------------------------
006800*    981103 - REBUILT CCYYMMDD, Y2K CLEAN.  THE -R REDEFINES
006900*    SPLITS OFF THE CENTURY SO THE SHOP'S OLDER 2-DIGIT-YEAR
007000*    REPORT EXTRACTS (NOW RETIRED) COULD STILL STRIP IT OFF.
007100     05  CP1200-GROUP-CREATION-DATE.
007200         10  CP1200-GROUP-CR-CCYY       PIC 9(4).
007300         10  CP1200-GROUP-CR-MM         PIC 9(2).
007400         10  CP1200-GROUP-CR-DD         PIC 9(2).
007500     05  CP1200-GROUP-CR-DATE-R
007600                      REDEFINES CP1200-GROUP-CREATION-DATE.
007700         10  CP1200-GROUP-CR-CC         PIC 9(2).
007800         10  CP1200-GROUP-CR-YY         PIC 9(2).
007900         10  FILLER                     PIC X(4).
008000*
008100     05  CP1200-GROUP-OBSERVATION       PIC X(400).
008200*
008300*    151005 - RESERVE FOR GROWTH, NO FIELD ASSIGNED YET
008400     05  FILLER                         PIC X(50).
008500*
