000100******************************************************************
000200*                                                                *
000300*     C P 1 3 0 0   -   P A Y M E N T   ( I N S T A L L M E N T )*
000400*                                                                *
000500*   CARNE DE PAGAMENTOS (CP) SYSTEM - INSTALLMENT RECORD.  ONE   *
000600*   RECORD PER INSTALLMENT OF A PAYMENT GROUP (CP1200).  THIS    *
000700*   IS THE MASTER FILE FOR THE TWO NIGHTLY BATCH JOBS (CP3000    *
000800*   STATUS ROLLOVER, CP4000 OVERDUE-VALUE RECALC) AND IS         *
000900*   APPENDED TO BY THE GROUP-CREATE JOB (CP2000).                *
001000*                                                                *
001100*   COPY MEMBER - NO PROCEDURE DIVISION - INCLUDED INTO THE      *
001200*   FILE SECTION OF CP2000, CP3000 AND CP4000.                   *
001300*                                                                *
001400******************************************************************
001500*                     M A I N T E N A N C E   L O G               *
001600******************************************************************
001700* 870203  R.PELLETIER   INITIAL LAYOUT                            *
001800* 880930  D.OKAFOR      ADDED PAY-PAYER-NAME/DOCUMENT - PAYER MAY *
001900*                       DIFFER FROM THE CLIENT ON A SHARED CARNE  *
002000* 910227  D.OKAFOR      PAY-STATUS 88-LEVELS ADDED (WAS 1-CHAR    *
002100*                       CODE FIELD BEFORE THIS CHANGE)            *
002200* 940815  M.ALLARD      MONEY FIELDS MOVED TO S9(9)V9(2) COMP-3,  *
002300*                       ROUNDED ON EVERY COMPUTE PER AUDIT CR-3171*
002400* 981103  M.ALLARD      Y2K - ALL THREE DATES REBUILT CCYYMMDD    *
002500* 020614  S.KOWALCZYK   CR-4402 PAY-OVERDUE-VALUE-DATE ADDED -    *
002600*                       STAMPS WHEN CP4000 LAST RECALCULATED      *
002700* 050308  S.KOWALCZYK   CR-4819 PAY-TOTAL-INSTALLMENTS ADDED      *
002800*                       (DENORMALIZED COPY OFF CP1200, FOR PRINT) *
002900* 090719  T.ABARA       CR-5157 PAID_LATE STATUS RENAMED PAIDLATE *
003000*                       TO FIT X(10) - SEE 88-LEVEL BELOW         *
003100* 140411  T.ABARA       CR-5911 PAY-OBSERVATION WIDENED TO X(400) *
003200******************************************************************
003300*
003400 01  CP1300-PAYMENT-REC.
003500*
003600*    ----------------  SURROGATE KEY  ----------------------------
003700     05  CP1300-PAY-KEY.
003800         10  CP1300-PAY-ID              PIC 9(9).
003900*
004000     05  CP1300-PAY-CLIENT-ID           PIC 9(9).
004100     05  CP1300-PAY-GROUP-ID            PIC 9(9).
004200*
004300*    ----------------  PAYER  -----------------------------------
004400*    CR-4819 - PAYER MAY DIFFER FROM THE CLIENT ON A SHARED
004500*    CARNE.  THE -R REDEFINES EXISTS FOR THE SAME AUDIT-DISPLAY
004600*    REASON AS CP1100-CLIENT-NAME-R.
004700     05  CP1300-PAY-PAYER-NAME-AREA.
004800         10  CP1300-PAY-PAYER-NAME      PIC X(50).
004900     05  CP1300-PAY-PAYER-NAME-R
005000                      REDEFINES CP1300-PAY-PAYER-NAME-AREA.
005100         10  CP1300-PAY-PAYER-1ST-WD    PIC X(20).
005200         10  CP1300-PAY-PAYER-REST      PIC X(30).
005300*
005400     05  CP1300-PAY-PAYER-DOCUMENT      PIC X(14).
005500*
005600*    ----------------  SCHEDULE POSITION  -------------------------
005700     05  CP1300-PAY-INSTALLMENT-NUMBER  PIC 9(4).
005800     05  CP1300-PAY-TOTAL-INSTALLMENTS  PIC 9(4).
005900*
006000*    ----------------  MONEY  -------------------------------------
006100*    940815 - ORIGINAL-VALUE IS THE FACE VALUE OF THE
006200*    INSTALLMENT (SAME FOR EVERY INSTALLMENT IN A GROUP).
006300*    OVERDUE-VALUE IS ORIGINAL-VALUE + ACCRUED LATE FEE +
006400*    ACCRUED DAILY INTEREST, RECOMPUTED NIGHTLY BY CP4000 WHILE
006500*    THE INSTALLMENT REMAINS OVERDUE.
006600     05  CP1300-PAY-ORIGINAL-VALUE      PIC S9(9)V9(2) COMP-3.
006700     05  CP1300-PAY-OVERDUE-VALUE       PIC S9(9)V9(2) COMP-3.
006800*
006900*    ----------------  DATES  ---------------------------------
007000*    981103 - REBUILT CCYYMMDD, Y2K CLEAN.  EACH CARRIES A -R
007100*    REDEFINES SPLITTING OFF THE CENTURY, SAME HABIT AS CP1200.
007200     05  CP1300-PAY-OVERDUE-VALUE-DATE.
007300         10  CP1300-PAY-OVD-CCYY        PIC 9(4).
007400         10  CP1300-PAY-OVD-MM          PIC 9(2).
007500         10  CP1300-PAY-OVD-DD          PIC 9(2).
007600*
007700     05  CP1300-PAY-DUE-DATE.
007800         10  CP1300-PAY-DUE-CCYY        PIC 9(4).
007900         10  CP1300-PAY-DUE-MM          PIC 9(2).
008000         10  CP1300-PAY-DUE-DD          PIC 9(2).
008100     05  CP1300-PAY-DUE-DATE-R
008200                      REDEFINES CP1300-PAY-DUE-DATE.
008300         10  CP1300-PAY-DUE-CC          PIC 9(2).
008400         10  CP1300-PAY-DUE-YY          PIC 9(2).
008500         10  FILLER                     PIC X(4).
008600*
008700*    PAY-PAYMENT-DATE IS ZERO UNTIL THE INSTALLMENT IS ACTUALLY
008800*    SETTLED (NO SETTLEMENT-INPUT FILE IS DEFINED FOR THIS
008900*    NIGHTLY-BATCH CORE - THE FIELD IS CARRIED HERE SO THE
009000*    RECORD LAYOUT MATCHES WHAT THE SETTLEMENT PROGRAM WILL
009100*    WRITE WHEN IT IS BUILT).
009200     05  CP1300-PAY-PAYMENT-DATE.
009300         10  CP1300-PAY-PMT-CCYY        PIC 9(4).
009400         10  CP1300-PAY-PMT-MM          PIC 9(2).
009500         10  CP1300-PAY-PMT-DD          PIC 9(2).
009600*
009700*    ----------------  STATUS  --------------------------------
009800*    090719 - PAID_LATE SHORTENED TO PAIDLATE TO FIT X(10).
009900*    "CANCELED" AND "OVERDUE" ARE NOT TOUCHED BY THE NIGHTLY
010000*    ROLLOVER RULE (CP3000) - ONLY PENDING-PAST-DUE IS.
010100*    SETTLEMENT RULE (NO SETTLEMENT JOB BUILT YET - SEE THE
010200*    PAY-PAYMENT-DATE NOTE ABOVE - BUT THE RULE IS CARRIED HERE
010300*    SO WHATEVER JOB ENDS UP POSTING PAYMENT-DATE APPLIES IT THE
010400*    SAME WAY EVERYWHERE): WHEN AN INSTALLMENT IS SETTLED, COMPARE
010500*    PAY-PAYMENT-DATE TO PAY-DUE-DATE - PAYMENT-DATE NOT LATER
010600*    THAN DUE-DATE SETS STATUS-PAID; PAYMENT-DATE LATER THAN
010700*    DUE-DATE SETS STATUS-PAID-LATE.  PENDING OR OVERDUE ARE THE
010800*    ONLY STATUSES A SETTLEMENT MAY COME FROM.
010900     05  CP1300-PAY-STATUS              PIC X(10).
011000         88  CP1300-STATUS-PAID             VALUE 'PAID'.
011100         88  CP1300-STATUS-PAID-LATE        VALUE 'PAIDLATE'.
011200         88  CP1300-STATUS-OVERDUE          VALUE 'OVERDUE'.
011300         88  CP1300-STATUS-PENDING          VALUE 'PENDING'.
011400         88  CP1300-STATUS-CANCELED         VALUE 'CANCELED'.
011500*
011600     05  CP1300-PAY-OBSERVATION         PIC X(400).
011700*
011800*    140411 - RESERVE FOR GROWTH, NO FIELD ASSIGNED YET
011900     05  FILLER                         PIC X(50).
012000*
