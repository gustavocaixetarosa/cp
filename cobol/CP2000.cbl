000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP2000.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  DATA PROCESSING - INSTALLMENT BILLING.
000500 DATE-WRITTEN.  11/02/86.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLIENT AND PAYER DATA - AUTHORIZED
000800                 OPERATIONS PERSONNEL ONLY.
000900******************************************************************
001000*                                                                *
001100*     C P 2 0 0 0   -   P A Y M E N T   G R O U P   C R E A T E  *
001200*                                                                *
001300*   NIGHTLY/ON-DEMAND BATCH JOB.  READS ONE NEW-PAYMENT-GROUP    *
001400*   REQUEST (CP-REQUEST-FILE), BUILDS ONE PAYMENT-GROUP RECORD   *
001500*   (CP1200) AND THE N INSTALLMENT RECORDS THAT MAKE UP ITS      *
001600*   SCHEDULE (CP1300, ONE PER MONTH).  THE CLIENT'S DEFAULT      *
001700*   RATES (CP1100) ARE USED WHEN THE REQUEST DOES NOT OVERRIDE   *
001800*   THEM.  GROUP-ID AND PAY-ID ARE ASSIGNED BY SCANNING THE      *
001900*   EXISTING FILES FOR THE HIGHEST KEY IN USE - NO SEPARATE      *
002000*   KEY-CONTROL FILE EXISTS FOR THIS SUBSYSTEM.                  *
002100*                                                                *
002200******************************************************************
002300*                     M A I N T E N A N C E   L O G               *
002400******************************************************************
002500* 861102  R.PELLETIER   INITIAL VERSION                           *
002600* 870530  R.PELLETIER   ADDED PAYER-GROUP-COUNT SCAN FOR GROUP    *
002700*                       NAME SEQUENCE SUFFIX                     *
002800* 881114  D.OKAFOR      RATE OVERRIDE LOGIC ADDED (CR-2209) -     *
002900*                       ZERO RATE ON REQUEST MEANS "NOT SUPPLIED" *
003000* 940822  M.ALLARD      MONEY/RATE FIELDS CONVERTED TO COMP-3     *
003100*                       TO MATCH CP1100/CP1200/CP1300 (CR-3171)   *
003200* 981108  M.ALLARD      Y2K - GET-TODAYS-DATE REBUILT TO WINDOW   *
003300*                       THE 2-DIGIT ACCEPT-FROM-DATE YEAR         *
003400* 050311  S.KOWALCZYK   CR-4819 TITLE-CASE-PAYER-NAME ADDED - ALL *
003500*                       PAYER NAMES NORMALIZED BEFORE WRITE       *
003600* 090722  T.ABARA       CR-5157 NEXT-GROUP-ID/NEXT-PAY-ID NOW     *
003700*                       SCAN FULL FILES INSTEAD OF A HARD LIMIT   *
003800* 151006  T.ABARA       CR-5940 DUE-DATE-ADD-MONTHS REWRITTEN TO  *
003900*                       HANDLE YEAR ROLLOVER PAST DECEMBER        *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CONSOLE IS CRT.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CP-REQUEST-FILE    ASSIGN TO DYNAMIC CPREQF-PATH
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             FILE STATUS IS WS-REQUEST-STATUS.
005000     SELECT CLIENT-FILE        ASSIGN TO DYNAMIC CLIENTF-PATH
005100             ORGANIZATION IS LINE SEQUENTIAL
005200             FILE STATUS IS WS-CLIENT-STATUS.
005300     SELECT PAYMENT-GROUP-FILE ASSIGN TO DYNAMIC PAYGRPF-PATH
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             FILE STATUS IS WS-GROUP-STATUS.
005600     SELECT PAYMENT-FILE       ASSIGN TO DYNAMIC PAYMNTF-PATH
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS WS-PAYMENT-STATUS.
005900*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300 FD  CP-REQUEST-FILE
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS CP2000-REQUEST-REC.
006600*    ONE NEW-PAYMENT-GROUP REQUEST.  NOT A SPEC'D MASTER RECORD -
006700*    THIS IS THE BATCH JOB'S OWN INPUT-PARAMETER LAYOUT.
006800 01  CP2000-REQUEST-REC.
006900     05  CP2000-REQ-CLIENT-ID           PIC 9(9).
007000     05  CP2000-REQ-PAYER-NAME          PIC X(50).
007100     05  CP2000-REQ-PAYER-DOCUMENT      PIC X(14).
007200     05  CP2000-REQ-PAYER-PHONE         PIC X(20).
007300     05  CP2000-REQ-MONTHLY-VALUE       PIC S9(9)V9(2) COMP-3.
007400     05  CP2000-REQ-TOTAL-INSTALLMENTS  PIC 9(4).
007500     05  CP2000-REQ-LATE-FEE-RATE       PIC S9(6)V9(4) COMP-3.
007600         88  CP2000-REQ-NO-FEE-OVERRIDE     VALUE ZERO.
007700     05  CP2000-REQ-MONTHLY-INT-RATE    PIC S9(6)V9(4) COMP-3.
007800         88  CP2000-REQ-NO-RATE-OVERRIDE    VALUE ZERO.
007900     05  CP2000-REQ-FIRST-DUE-DATE.
008000         10  CP2000-REQ-DUE-CCYY        PIC 9(4).
008100         10  CP2000-REQ-DUE-MM          PIC 9(2).
008200         10  CP2000-REQ-DUE-DD          PIC 9(2).
008300     05  CP2000-REQ-OBSERVATION         PIC X(400).
008400     05  FILLER                         PIC X(30).
008500*
008600 FD  CLIENT-FILE
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS CP1100-CLIENT-REC.
008900     COPY CP1100.
009000*
009100 FD  PAYMENT-GROUP-FILE
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS CP1200-GROUP-REC.
009400     COPY CP1200.
009500*
009600 FD  PAYMENT-FILE
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS CP1300-PAYMENT-REC.
009900     COPY CP1300.
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300*    ----------------  RUN PARAMETERS / DD PATHS  -------------------
010400*    050311 - FOUR FILES THIS JOB TOUCHES, ONE COMMAND-LINE RUN-ID.
010500*    THE RUN-ID IS THE SAME SUFFIX THE OPERATOR PASSES TO CP3000
010600*    AND CP4000 SO A NIGHT'S THREE JOBS SHARE ONE SET OF FILES.
010700 01  WS-COMMAND-LINE                PIC X(100).
010800 01  WS-RUN-ID                      PIC X(8).
010900 01  CPREQF-PATH.
011000     05  FILLER                     PIC X(14)
011100         VALUE '/users/public/'.
011200     05  FILLER                     PIC X(6) VALUE 'CPREQF'.
011300     05  CPREQF-SUFFIX              PIC X(8).
011400 01  CLIENTF-PATH.
011500     05  FILLER                     PIC X(14)
011600         VALUE '/users/public/'.
011700     05  FILLER                     PIC X(6) VALUE 'CLIENT'.
011800     05  CLIENTF-SUFFIX             PIC X(8).
011900 01  PAYGRPF-PATH.
012000     05  FILLER                     PIC X(14)
012100         VALUE '/users/public/'.
012200     05  FILLER                     PIC X(6) VALUE 'PAYGRP'.
012300     05  PAYGRPF-SUFFIX             PIC X(8).
012400 01  PAYMNTF-PATH.
012500     05  FILLER                     PIC X(14)
012600         VALUE '/users/public/'.
012700     05  FILLER                     PIC X(6) VALUE 'PAYMNT'.
012800     05  PAYMNTF-SUFFIX             PIC X(8).
012900*
013000 01  WS-FILE-STATUSES.
013100     05  WS-REQUEST-STATUS          PIC X(2).
013200     05  WS-CLIENT-STATUS           PIC X(2).
013300     05  WS-GROUP-STATUS            PIC X(2).
013400     05  WS-PAYMENT-STATUS          PIC X(2).
013500*
013600 01  WS-SWITCHES.
013700     05  WS-EOF-CLIENT-SW           PIC X(1) VALUE 'N'.
013800         88  EOF-CLIENT                 VALUE 'Y'.
013900     05  WS-EOF-GROUP-SW            PIC X(1) VALUE 'N'.
014000         88  EOF-GROUP                  VALUE 'Y'.
014100     05  WS-EOF-PAYMENT-SW          PIC X(1) VALUE 'N'.
014200         88  EOF-PAYMENT                VALUE 'Y'.
014300     05  WS-CLIENT-FOUND-SW         PIC X(1) VALUE 'N'.
014400         88  CLIENT-FOUND               VALUE 'Y'.
014500     05  FILLER                     PIC X(10).
014600*
014700 01  WS-COUNTERS.
014800     05  WS-PAYER-GROUP-COUNT       PIC S9(7) COMP-3 VALUE 0.
014900     05  WS-MAX-GROUP-ID            PIC S9(9) COMP-3 VALUE 0.
015000     05  WS-MAX-PAY-ID              PIC S9(9) COMP-3 VALUE 0.
015100     05  WS-NEXT-PAY-ID             PIC S9(9) COMP-3 VALUE 0.
015200     05  WS-GROUPS-WRITTEN          PIC S9(7) COMP-3 VALUE 0.
015300     05  WS-INSTALLMENTS-WRITTEN    PIC S9(7) COMP-3 VALUE 0.
015400     05  WS-INSTALLMENT-NO          PIC S9(5) COMP VALUE 0.
015500     05  WS-GROUP-SEQ               PIC S9(5) COMP VALUE 0.
015600     05  FILLER                     PIC X(10).
015700*
015800*    ----------------  TODAY'S DATE  -----------------------------
015900 01  WS-TODAY-RAW                   PIC 9(6).
016000 01  WS-TODAY-DATE.
016100     05  WS-TODAY-CCYY               PIC 9(4).
016200     05  WS-TODAY-MM                  PIC 9(2).
016300     05  WS-TODAY-DD                  PIC 9(2).
016400 01  WS-TODAY-YY-REDEF REDEFINES WS-TODAY-RAW.
016500     05  WS-TODAY-YY-2                PIC 9(2).
016600     05  WS-TODAY-MM-2                PIC 9(2).
016700     05  WS-TODAY-DD-2                PIC 9(2).
016800*
016900*    ----------------  MONTH-ARITHMETIC WORK AREA  -----------------
017000 01  WS-MONTHS-WORK.
017100     05  WS-MW-TOTAL-MONTHS           PIC S9(5) COMP.
017200     05  WS-MW-YEARS-ADD              PIC S9(5) COMP.
017300     05  WS-MW-NEW-MM                 PIC S9(5) COMP.
017400*
017500*    ----------------  GROUP-NAME BUILD WORK AREA  ------------------
017600 01  WS-SEQ-EDITED                   PIC ZZZ9.
017700 01  WS-SEQ-START                    PIC S9(4) COMP VALUE 1.
017800*
017900*    ----------------  TITLE-CASE WORK AREA  -------------------
018000*    CR-4819 - NAME NORMALIZATION RULE: TRIM, LOWER-CASE, UPPER THE
018100*    FIRST LETTER OF EACH SPACE-DELIMITED WORD, SINGLE-SPACE
018200*    REJOIN.  NULL/BLANK INPUT IS RETURNED UNCHANGED.
018300 01  WS-TC-SOURCE                    PIC X(50).
018400 01  WS-TC-RESULT                    PIC X(50).
018500 01  WS-TC-WORD-TABLE.
018600     05  WS-TC-WORD OCCURS 8 TIMES    PIC X(50).
018700 01  WS-TC-WORD-COUNT                PIC S9(3) COMP VALUE 0.
018800 01  WS-TC-IX                        PIC S9(3) COMP VALUE 0.
018900 01  WS-TC-CHAR-IX                   PIC S9(3) COMP VALUE 0.
019000 01  WS-TC-PREV-WAS-SPACE-SW         PIC X(1) VALUE 'Y'.
019100     88  WS-TC-PREV-WAS-SPACE            VALUE 'Y'.
019200*
019300 PROCEDURE DIVISION.
019400*
019500 A010-MAIN-LINE.
019600     PERFORM 0050-GET-RUN-PARMS.
019700     PERFORM 0100-OPEN-INPUT-FILES.
019800     PERFORM 0200-GET-TODAYS-DATE.
019900     PERFORM 0300-READ-REQUEST.
020000     IF WS-REQUEST-STATUS = '10'
020100         DISPLAY 'CP2000 - NO GROUP REQUEST PRESENT - DONE'
020200             UPON CRT
020300     ELSE
020400         PERFORM 1000-BUILD-GROUP THRU 1000-EXIT.
020500     PERFORM 9000-END-RTN.
020600*
020700*    050311 - RUN-ID OFF THE COMMAND LINE BUILDS ALL FOUR DD PATHS.
020800 0050-GET-RUN-PARMS.
020900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
021000     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
021100         INTO WS-RUN-ID.
021200     MOVE WS-RUN-ID TO CPREQF-SUFFIX CLIENTF-SUFFIX
021300                       PAYGRPF-SUFFIX PAYMNTF-SUFFIX.
021400*
021500 0100-OPEN-INPUT-FILES.
021600     OPEN INPUT CP-REQUEST-FILE.
021700     OPEN INPUT CLIENT-FILE.
021800*
021900*    ------------------------------------------------------------
022000*    981108 - Y2K REBUILD.  ACCEPT FROM DATE STILL RETURNS A
022100*    2-DIGIT YEAR ON THIS COMPILER; WINDOW IT THE SAME WAY THE
022200*    SHOP'S OLDER EXTRACT JOBS DID (50 IS THE PIVOT YEAR).
022300*    ------------------------------------------------------------
022400 0200-GET-TODAYS-DATE.
022500     ACCEPT WS-TODAY-RAW FROM DATE.
022600     IF WS-TODAY-YY-2 > 50
022700         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY-2
022800     ELSE
022900         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY-2.
023000     MOVE WS-TODAY-MM-2 TO WS-TODAY-MM.
023100     MOVE WS-TODAY-DD-2 TO WS-TODAY-DD.
023200*
023300 0300-READ-REQUEST.
023400     READ CP-REQUEST-FILE.
023500*
023600******************************************************************
023700*        BUILD-PAYMENT-GROUP / BUILD-PAYMENT-LIST SECTION         *
023800******************************************************************
023900 1000-BUILD-GROUP.
024000     PERFORM 1100-FIND-CLIENT THRU 1100-EXIT.
024100     IF NOT CLIENT-FOUND
024200         DISPLAY 'CP2000 - CLIENT ' CP2000-REQ-CLIENT-ID
024300             ' NOT ON FILE - REQUEST ABENDED' UPON CRT
024400         MOVE 16 TO RETURN-CODE
024500         STOP RUN.
024600     PERFORM 1200-SCAN-GROUP-FILE THRU 1200-EXIT.
024700     PERFORM 1250-SCAN-PAYMENT-FILE THRU 1250-EXIT.
024800     PERFORM 1300-BUILD-GROUP-RECORD.
024900     PERFORM 1400-WRITE-GROUP-RECORD.
025000     COMPUTE WS-NEXT-PAY-ID = WS-MAX-PAY-ID + 1.
025100     OPEN EXTEND PAYMENT-FILE.
025200     PERFORM 1500-BUILD-ONE-INSTALLMENT THRU 1500-EXIT
025300         VARYING WS-INSTALLMENT-NO FROM 1 BY 1
025400         UNTIL WS-INSTALLMENT-NO > CP2000-REQ-TOTAL-INSTALLMENTS.
025500     CLOSE PAYMENT-FILE.
025600 1000-EXIT.
025700     EXIT.
025800*
025900*    ----------------  1100 - CLIENT LOOKUP  -----------------------
026000 1100-FIND-CLIENT.
026100     PERFORM 1110-READ-CLIENT.
026200     PERFORM 1120-TEST-ONE-CLIENT THRU 1120-EXIT
026300         UNTIL CLIENT-FOUND OR EOF-CLIENT.
026400 1100-EXIT.
026500     EXIT.
026600*
026700 1110-READ-CLIENT.
026800     READ CLIENT-FILE
026900         AT END SET EOF-CLIENT TO TRUE.
027000*
027100 1120-TEST-ONE-CLIENT.
027200     IF CP1100-CLIENT-ID = CP2000-REQ-CLIENT-ID
027300         SET CLIENT-FOUND TO TRUE
027400     ELSE
027500         PERFORM 1110-READ-CLIENT.
027600 1120-EXIT.
027700     EXIT.
027800*
027900*    ----------------  1200 - PAYER GROUP COUNT / MAX GROUP-ID  ----
028000 1200-SCAN-GROUP-FILE.
028100     MOVE ZERO TO WS-PAYER-GROUP-COUNT.
028200     MOVE ZERO TO WS-MAX-GROUP-ID.
028300     MOVE 'N' TO WS-EOF-GROUP-SW.
028400     OPEN INPUT PAYMENT-GROUP-FILE.
028500     PERFORM 1210-READ-GROUP.
028600     PERFORM 1220-TALLY-ONE-GROUP THRU 1220-EXIT
028700         UNTIL EOF-GROUP.
028800     CLOSE PAYMENT-GROUP-FILE.
028900 1200-EXIT.
029000     EXIT.
029100*
029200 1210-READ-GROUP.
029300     READ PAYMENT-GROUP-FILE
029400         AT END SET EOF-GROUP TO TRUE.
029500*
029600 1220-TALLY-ONE-GROUP.
029700     IF CP1200-GROUP-PAYER-DOCUMENT = CP2000-REQ-PAYER-DOCUMENT
029800         ADD 1 TO WS-PAYER-GROUP-COUNT.
029900     IF CP1200-GROUP-ID > WS-MAX-GROUP-ID
030000         MOVE CP1200-GROUP-ID TO WS-MAX-GROUP-ID.
030100     PERFORM 1210-READ-GROUP.
030200 1220-EXIT.
030300     EXIT.
030400*
030500*    ----------------  1250 - MAX PAY-ID SCAN  ----------------------
030600 1250-SCAN-PAYMENT-FILE.
030700     MOVE ZERO TO WS-MAX-PAY-ID.
030800     MOVE 'N' TO WS-EOF-PAYMENT-SW.
030900     OPEN INPUT PAYMENT-FILE.
031000     PERFORM 1260-READ-PAYMENT.
031100     PERFORM 1270-TALLY-ONE-PAYMENT THRU 1270-EXIT
031200         UNTIL EOF-PAYMENT.
031300     CLOSE PAYMENT-FILE.
031400 1250-EXIT.
031500     EXIT.
031600*
031700 1260-READ-PAYMENT.
031800     READ PAYMENT-FILE
031900         AT END SET EOF-PAYMENT TO TRUE.
032000*
032100 1270-TALLY-ONE-PAYMENT.
032200     IF CP1300-PAY-ID > WS-MAX-PAY-ID
032300         MOVE CP1300-PAY-ID TO WS-MAX-PAY-ID.
032400     PERFORM 1260-READ-PAYMENT.
032500 1270-EXIT.
032600     EXIT.
032700*
032800*    ----------------  1300 - BUILD PAYMENT-GROUP RECORD  -----------
032900 1300-BUILD-GROUP-RECORD.
033000     COMPUTE CP1200-GROUP-ID = WS-MAX-GROUP-ID + 1.
033100     MOVE CP2000-REQ-CLIENT-ID     TO CP1200-GROUP-CLIENT-ID.
033200     MOVE CP2000-REQ-PAYER-DOCUMENT TO CP1200-GROUP-PAYER-DOCUMENT.
033300     MOVE CP2000-REQ-PAYER-PHONE   TO CP1200-GROUP-PAYER-PHONE.
033400     MOVE CP2000-REQ-TOTAL-INSTALLMENTS
033500                                    TO CP1200-GROUP-TOTAL-INSTALLMENTS.
033600     MOVE CP2000-REQ-OBSERVATION   TO CP1200-GROUP-OBSERVATION.
033700     MOVE WS-TODAY-CCYY            TO CP1200-GROUP-CR-CCYY.
033800     MOVE WS-TODAY-MM              TO CP1200-GROUP-CR-MM.
033900     MOVE WS-TODAY-DD              TO CP1200-GROUP-CR-DD.
034000*
034100*    861102/881114 - RATE INHERITANCE: REQUEST OVERRIDE WINS,
034200*    OTHERWISE FALL BACK TO THE OWNING CLIENT'S DEFAULT RATE.
034300     IF CP2000-REQ-NO-FEE-OVERRIDE
034400         MOVE CP1100-CLIENT-LATE-FEE-RATE
034500                                    TO CP1200-GROUP-LATE-FEE-RATE
034600     ELSE
034700         MOVE CP2000-REQ-LATE-FEE-RATE
034800                                    TO CP1200-GROUP-LATE-FEE-RATE.
034900     IF CP2000-REQ-NO-RATE-OVERRIDE
035000         MOVE CP1100-CLIENT-MONTHLY-INT-RATE
035100                                    TO CP1200-GROUP-MONTHLY-INT-RATE
035200     ELSE
035300         MOVE CP2000-REQ-MONTHLY-INT-RATE
035400                                    TO CP1200-GROUP-MONTHLY-INT-RATE.
035500*
035600*    870530 - GROUP NAME = PAYER-DOCUMENT || '-' || SEQUENCE.
035700     COMPUTE WS-GROUP-SEQ = WS-PAYER-GROUP-COUNT + 1.
035800     MOVE WS-GROUP-SEQ TO WS-SEQ-EDITED.
035900     MOVE 4 TO WS-SEQ-START.
036000     IF WS-SEQ-EDITED(1:1) NOT = SPACE
036100         MOVE 1 TO WS-SEQ-START
036200     ELSE
036300         IF WS-SEQ-EDITED(2:1) NOT = SPACE
036400             MOVE 2 TO WS-SEQ-START
036500         ELSE
036600             IF WS-SEQ-EDITED(3:1) NOT = SPACE
036700                 MOVE 3 TO WS-SEQ-START.
036800     MOVE SPACES TO CP1200-GROUP-NAME.
036900     STRING CP2000-REQ-PAYER-DOCUMENT DELIMITED BY SPACE
037000            '-'                       DELIMITED BY SIZE
037100            WS-SEQ-EDITED(WS-SEQ-START:) DELIMITED BY SIZE
037200            INTO CP1200-GROUP-NAME.
037300*
037400 1400-WRITE-GROUP-RECORD.
037500     OPEN EXTEND PAYMENT-GROUP-FILE.
037600     WRITE CP1200-GROUP-REC.
037700     CLOSE PAYMENT-GROUP-FILE.
037800     ADD 1 TO WS-GROUPS-WRITTEN.
037900*
038000*    ----------------  1500 - BUILD ONE INSTALLMENT  ---------------
038100 1500-BUILD-ONE-INSTALLMENT.
038200     MOVE WS-NEXT-PAY-ID           TO CP1300-PAY-ID.
038300     ADD 1 TO WS-NEXT-PAY-ID.
038400     MOVE CP2000-REQ-CLIENT-ID     TO CP1300-PAY-CLIENT-ID.
038500     MOVE CP1200-GROUP-ID          TO CP1300-PAY-GROUP-ID.
038600     MOVE CP2000-REQ-PAYER-NAME    TO WS-TC-SOURCE.
038700     PERFORM 1600-TITLE-CASE-NAME THRU 1600-EXIT.
038800     MOVE WS-TC-RESULT             TO CP1300-PAY-PAYER-NAME.
038900     MOVE CP2000-REQ-PAYER-DOCUMENT TO CP1300-PAY-PAYER-DOCUMENT.
039000     MOVE WS-INSTALLMENT-NO        TO CP1300-PAY-INSTALLMENT-NUMBER.
039100     MOVE CP2000-REQ-TOTAL-INSTALLMENTS
039200                                    TO CP1300-PAY-TOTAL-INSTALLMENTS.
039300     MOVE CP2000-REQ-MONTHLY-VALUE TO CP1300-PAY-ORIGINAL-VALUE.
039400     MOVE ZERO                     TO CP1300-PAY-OVERDUE-VALUE.
039500     MOVE ZERO                     TO CP1300-PAY-OVERDUE-VALUE-DATE.
039600     MOVE ZERO                     TO CP1300-PAY-PAYMENT-DATE.
039700     MOVE SPACES                   TO CP1300-PAY-OBSERVATION.
039800*
039900*    151006 - ADD (INSTALLMENT-NUMBER - 1) MONTHS TO THE FIRST
040000*    DUE DATE, ROLLING THE YEAR WHEN THE MONTH COUNT PASSES 12.
040100     COMPUTE WS-MW-TOTAL-MONTHS =
040200         CP2000-REQ-DUE-MM - 1 + (WS-INSTALLMENT-NO - 1).
040300     COMPUTE WS-MW-YEARS-ADD = WS-MW-TOTAL-MONTHS / 12.
040400     COMPUTE WS-MW-NEW-MM =
040500         WS-MW-TOTAL-MONTHS - (WS-MW-YEARS-ADD * 12) + 1.
040600     COMPUTE CP1300-PAY-DUE-CCYY =
040700         CP2000-REQ-DUE-CCYY + WS-MW-YEARS-ADD.
040800     MOVE WS-MW-NEW-MM             TO CP1300-PAY-DUE-MM.
040900     MOVE CP2000-REQ-DUE-DD        TO CP1300-PAY-DUE-DD.
041000*
041100*    SPEC RULE - "STRICTLY BEFORE TODAY" - A DUE DATE EQUAL TO
041200*    TODAY STAYS PENDING.
041300     IF CP1300-PAY-DUE-DATE < WS-TODAY-DATE
041400         MOVE 'OVERDUE' TO CP1300-PAY-STATUS
041500     ELSE
041600         MOVE 'PENDING' TO CP1300-PAY-STATUS.
041700*
041800     WRITE CP1300-PAYMENT-REC.
041900     ADD 1 TO WS-INSTALLMENTS-WRITTEN.
042000 1500-EXIT.
042100     EXIT.
042200*
042300******************************************************************
042400*        NAME NORMALIZATION RULE  -  1600 SECTION                 *
042500******************************************************************
042600*    TRIM, LOWER-CASE THE WHOLE STRING, SPLIT ON RUNS OF
042700*    WHITESPACE, UPPER-CASE THE FIRST CHARACTER OF EACH WORD,
042800*    REJOIN WITH SINGLE SPACES.  BLANK INPUT IS RETURNED AS-IS.
042900 1600-TITLE-CASE-NAME.
043000     IF WS-TC-SOURCE = SPACES
043100         MOVE SPACES TO WS-TC-RESULT
043200     ELSE
043300         INSPECT WS-TC-SOURCE CONVERTING
043400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043500             TO 'abcdefghijklmnopqrstuvwxyz'
043600         MOVE SPACES TO WS-TC-WORD-TABLE
043700         MOVE 0 TO WS-TC-WORD-COUNT
043800         UNSTRING WS-TC-SOURCE DELIMITED BY ALL SPACES
043900             INTO WS-TC-WORD(1) WS-TC-WORD(2) WS-TC-WORD(3)
044000                  WS-TC-WORD(4) WS-TC-WORD(5) WS-TC-WORD(6)
044100                  WS-TC-WORD(7) WS-TC-WORD(8)
044200         MOVE SPACES TO WS-TC-RESULT
044300         MOVE 0 TO WS-TC-IX
044400         PERFORM 1610-UPPER-FIRST-LETTER THRU 1610-EXIT
044500             VARYING WS-TC-IX FROM 1 BY 1 UNTIL WS-TC-IX > 8
044600         PERFORM 1620-REJOIN-WORDS THRU 1620-EXIT
044700             VARYING WS-TC-IX FROM 1 BY 1 UNTIL WS-TC-IX > 8.
044800 1600-EXIT.
044900     EXIT.
045000*
045100 1610-UPPER-FIRST-LETTER.
045200     IF WS-TC-WORD(WS-TC-IX) NOT = SPACES
045300         INSPECT WS-TC-WORD(WS-TC-IX)(1:1) CONVERTING
045400             'abcdefghijklmnopqrstuvwxyz'
045500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045600 1610-EXIT.
045700     EXIT.
045800*
045900 1620-REJOIN-WORDS.
046000     IF WS-TC-WORD(WS-TC-IX) NOT = SPACES
046100         IF WS-TC-RESULT = SPACES
046200             MOVE WS-TC-WORD(WS-TC-IX) TO WS-TC-RESULT
046300         ELSE
046400             STRING WS-TC-RESULT       DELIMITED BY SPACE
046500                    ' '                DELIMITED BY SIZE
046600                    WS-TC-WORD(WS-TC-IX) DELIMITED BY SPACE
046700                    INTO WS-TC-RESULT.
046800 1620-EXIT.
046900     EXIT.
047000*
047100 9000-END-RTN.
047200     DISPLAY 'CP2000 - PAYMENT GROUP CREATE - TOTALS' UPON CRT.
047300     DISPLAY 'CP2000 - GROUPS WRITTEN       = '
047400         WS-GROUPS-WRITTEN UPON CRT.
047500     DISPLAY 'CP2000 - INSTALLMENTS WRITTEN = '
047600         WS-INSTALLMENTS-WRITTEN UPON CRT.
047700     CLOSE CP-REQUEST-FILE.
047800     CLOSE CLIENT-FILE.
047900     STOP RUN.
048000*
