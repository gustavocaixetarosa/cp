000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP3000.
000300 AUTHOR.        R. PELLETIER.
000400 INSTALLATION.  DATA PROCESSING - INSTALLMENT BILLING.
000500 DATE-WRITTEN.  03/15/87.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLIENT AND PAYER DATA - AUTHORIZED
000800                 OPERATIONS PERSONNEL ONLY.
000900******************************************************************
001000*                                                                *
001100*     C P 3 0 0 0   -   N I G H T L Y   S T A T U S   R O L L   *
001200*                                                                *
001300*   NIGHTLY BATCH JOB.  ONE FULL READ/REWRITE PASS OF THE        *
001400*   PAYMENT MASTER (CP1300).  ANY INSTALLMENT STILL SITTING IN   *
001500*   PENDING STATUS WHOSE DUE DATE HAS SLIPPED STRICTLY BEFORE    *
001600*   TODAY IS FLIPPED TO OVERDUE.  NO OTHER STATUS IS TOUCHED -    *
001700*   PAID, PAIDLATE AND CANCELED ARE FINAL STATES FOR THIS JOB.   *
001800*   RUN THIS JOB BEFORE CP4000 EACH NIGHT SO CP4000 SEES A       *
001900*   CURRENT OVERDUE SET TO RECALCULATE AGAINST.                  *
002000*                                                                *
002100******************************************************************
002200*                     M A I N T E N A N C E   L O G               *
002300******************************************************************
002400* 870315  R.PELLETIER   INITIAL VERSION                           *
002500* 910301  D.OKAFOR      ROLLOVER NOW SKIPS PAIDLATE/CANCELED -    *
002600*                       ORIGINAL VERSION ONLY CHECKED PAID        *
002700* 981108  M.ALLARD      Y2K - GET-TODAYS-DATE REBUILT TO WINDOW   *
002800*                       THE 2-DIGIT ACCEPT-FROM-DATE YEAR         *
002900* 041130  S.KOWALCZYK   CR-4402 ADDED ROWS-ROLLED CONTROL TOTAL -  *
003000*                       OPERATOR HAD NO WAY TO CONFIRM JOB DID    *
003100*                       ANYTHING ON A QUIET NIGHT                 *
003200* 130904  T.ABARA       CR-5288 REWRITE NOW USES A SCRATCH FILE   *
003300*                       AND RENAME, SINCE LINE SEQUENTIAL WILL    *
003400*                       NOT REWRITE A RECORD OF A DIFFERENT       *
003500*                       LENGTH - OURS ARE FIXED SO THIS IS A      *
003600*                       BELT-AND-SUSPENDERS CHANGE, NOT A FIX     *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CONSOLE IS CRT.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT PAYMENT-FILE     ASSIGN TO DYNAMIC PAYMNTF-PATH
004500             ORGANIZATION IS LINE SEQUENTIAL
004600             FILE STATUS IS WS-PAYMENT-STATUS.
004700     SELECT PAYMENT-FILE-OUT ASSIGN TO DYNAMIC PAYMNTO-PATH
004800             ORGANIZATION IS LINE SEQUENTIAL
004900             FILE STATUS IS WS-PAYMENT-OUT-STATUS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  PAYMENT-FILE
005500     LABEL RECORDS ARE STANDARD
005600     DATA RECORD IS CP1300-PAYMENT-REC.
005700     COPY CP1300.
005800*
005900 FD  PAYMENT-FILE-OUT
006000     LABEL RECORDS ARE STANDARD
006100     DATA RECORD IS CP3000-PAYMENT-OUT-REC.
006200 01  CP3000-PAYMENT-OUT-REC          PIC X(595).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600*    ----------------  RUN PARAMETERS / DD PATHS  -------------------
006700*    130904 - RUN-ID OFF THE COMMAND LINE, SAME SUFFIX CP2000 USED
006800*    TO NAME THE NIGHT'S FILES, SO THIS JOB PICKS UP THE RIGHT SET.
006900 01  WS-COMMAND-LINE                PIC X(100).
007000 01  WS-RUN-ID                      PIC X(8).
007100 01  PAYMNTF-PATH.
007200     05  FILLER                     PIC X(14)
007300         VALUE '/users/public/'.
007400     05  FILLER                     PIC X(6) VALUE 'PAYMNT'.
007500     05  PAYMNTF-SUFFIX             PIC X(8).
007600 01  PAYMNTO-PATH.
007700     05  FILLER                     PIC X(14)
007800         VALUE '/users/public/'.
007900     05  FILLER                     PIC X(6) VALUE 'PAYMNO'.
008000     05  PAYMNTO-SUFFIX             PIC X(8).
008100*
008200 01  WS-FILE-STATUSES.
008300     05  WS-PAYMENT-STATUS           PIC X(2).
008400     05  WS-PAYMENT-OUT-STATUS       PIC X(2).
008500     05  FILLER                      PIC X(10).
008600*
008700 01  WS-SWITCHES.
008800     05  WS-EOF-PAYMENT-SW           PIC X(1) VALUE 'N'.
008900         88  EOF-PAYMENT                 VALUE 'Y'.
009000     05  FILLER                      PIC X(10).
009100*
009200 01  WS-COUNTERS.
009300     05  WS-ROWS-READ                PIC S9(7) COMP-3 VALUE 0.
009400     05  WS-ROWS-ROLLED              PIC S9(7) COMP-3 VALUE 0.
009500     05  FILLER                      PIC X(10).
009600*
009700 01  WS-TODAY-RAW                    PIC 9(6).
009800 01  WS-TODAY-DATE.
009900     05  WS-TODAY-CCYY                PIC 9(4).
010000     05  WS-TODAY-MM                   PIC 9(2).
010100     05  WS-TODAY-DD                   PIC 9(2).
010200 01  WS-TODAY-YY-REDEF REDEFINES WS-TODAY-RAW.
010300     05  WS-TODAY-YY-2                 PIC 9(2).
010400     05  WS-TODAY-MM-2                 PIC 9(2).
010500     05  WS-TODAY-DD-2                 PIC 9(2).
010600*
010700 PROCEDURE DIVISION.
010800*
010900 A010-MAIN-LINE.
011000     PERFORM 0050-GET-RUN-PARMS.
011100     PERFORM 0100-OPEN-FILES.
011200     PERFORM 0200-GET-TODAYS-DATE.
011300     PERFORM 0300-READ-PAYMENT.
011400     PERFORM 1000-ROLL-PAYMENT THRU 1000-EXIT
011500         UNTIL EOF-PAYMENT.
011600     PERFORM 9000-END-RTN.
011700*
011800*    130904 - RUN-ID OFF THE COMMAND LINE BUILDS BOTH DD PATHS.
011900 0050-GET-RUN-PARMS.
012000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
012100     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
012200         INTO WS-RUN-ID.
012300     MOVE WS-RUN-ID TO PAYMNTF-SUFFIX PAYMNTO-SUFFIX.
012400*
012500 0100-OPEN-FILES.
012600     OPEN INPUT PAYMENT-FILE.
012700     OPEN OUTPUT PAYMENT-FILE-OUT.
012800*
012900 0200-GET-TODAYS-DATE.
013000     ACCEPT WS-TODAY-RAW FROM DATE.
013100     IF WS-TODAY-YY-2 > 50
013200         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY-2
013300     ELSE
013400         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY-2.
013500     MOVE WS-TODAY-MM-2 TO WS-TODAY-MM.
013600     MOVE WS-TODAY-DD-2 TO WS-TODAY-DD.
013700*
013800 0300-READ-PAYMENT.
013900     READ PAYMENT-FILE
014000         AT END SET EOF-PAYMENT TO TRUE.
014100     IF NOT EOF-PAYMENT
014200         ADD 1 TO WS-ROWS-READ.
014300*
014400******************************************************************
014500*   NIGHTLY STATUS ROLLOVER RULE                                 *
014600******************************************************************
014700*   ONLY PENDING INSTALLMENTS ARE CONSIDERED.  A PENDING ROW DUE  *
014800*   STRICTLY BEFORE TODAY FLIPS TO OVERDUE; EVERY ROW - CHANGED   *
014900*   OR NOT - IS REWRITTEN TO THE OUTPUT FILE SO THE PASS STAYS    *
015000*   A STRAIGHT SEQUENTIAL COPY WITH SELECTIVE UPDATE.             *
015100 1000-ROLL-PAYMENT.
015200     IF CP1300-STATUS-PENDING
015300         IF CP1300-PAY-DUE-DATE < WS-TODAY-DATE
015400             MOVE 'OVERDUE' TO CP1300-PAY-STATUS
015500             ADD 1 TO WS-ROWS-ROLLED.
015600     WRITE CP3000-PAYMENT-OUT-REC FROM CP1300-PAYMENT-REC.
015700     PERFORM 0300-READ-PAYMENT.
015800 1000-EXIT.
015900     EXIT.
016000*
016100 9000-END-RTN.
016200     CLOSE PAYMENT-FILE.
016300     CLOSE PAYMENT-FILE-OUT.
016400     DISPLAY 'CP3000 - NIGHTLY STATUS ROLLOVER - TOTALS' UPON CRT.
016500     DISPLAY 'CP3000 - ROWS READ   = ' WS-ROWS-READ UPON CRT.
016600     DISPLAY 'CP3000 - ROWS ROLLED  = ' WS-ROWS-ROLLED UPON CRT.
016700     STOP RUN.
016800*
