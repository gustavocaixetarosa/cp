000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CP4000.
000300 AUTHOR.        D. OKAFOR.
000400 INSTALLATION.  DATA PROCESSING - INSTALLMENT BILLING.
000500 DATE-WRITTEN.  04/02/91.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - CLIENT AND PAYER DATA - AUTHORIZED
000800                 OPERATIONS PERSONNEL ONLY.
000900******************************************************************
001000*                                                                *
001100*     C P 4 0 0 0   -   O V E R D U E   V A L U E   R E C A L C *
001200*                                                                *
001300*   NIGHTLY BATCH JOB - RUN AFTER CP3000.  FOR EVERY INSTALLMENT *
001400*   CURRENTLY IN OVERDUE STATUS, RECOMPUTES THE OVERDUE VALUE    *
001500*   FROM SCRATCH AS ORIGINAL-VALUE + LATE FEE + ACCRUED DAILY    *
001600*   INTEREST, USING THE OWNING PAYMENT GROUP'S EFFECTIVE RATES.  *
001700*   THE PAYMENT-GROUP FILE IS LOADED ONCE INTO AN IN-MEMORY      *
001800*   TABLE AND SEARCHED WITH SEARCH ALL - THERE IS NO ISAM/KSDS   *
001900*   AVAILABLE TO THIS JOB SO A BINARY-SEARCHED TABLE IS THE      *
002000*   SHOP'S STAND-IN FOR A KEYED READ.  THE TABLE RELIES ON THE   *
002100*   PAYMENT-GROUP FILE BEING IN ASCENDING GROUP-ID ORDER, WHICH  *
002200*   HOLDS BECAUSE CP2000 ASSIGNS GROUP-ID BY ADDING 1 TO THE     *
002300*   HIGHEST KEY ON FILE AND APPENDING.                           *
002400*                                                                *
002500******************************************************************
002600*                     M A I N T E N A N C E   L O G               *
002700******************************************************************
002800* 910402  D.OKAFOR      INITIAL VERSION                           *
002900* 940822  M.ALLARD      LATE-FEE/INTEREST FIELDS CONVERTED TO     *
003000*                       COMP-3 TO MATCH CP1100/CP1200/CP1300      *
003100*                       (CR-3171)                                *
003200* 981108  M.ALLARD      Y2K - GET-TODAYS-DATE AND DATE-TO-JULIAN  *
003300*                       REBUILT FOR 4-DIGIT CENTURY ARITHMETIC -  *
003400*                       OLD VERSION ASSUMED 19XX AND WOULD HAVE   *
003500*                       UNDER-COUNTED DAYS-OVERDUE PAST 1999      *
003600* 030819  S.KOWALCZYK   CR-4402 DAILY-INTEREST-RATE WIDENED TO    *
003700*                       10 DECIMAL PLACES BEFORE ROUNDING BACK TO *
003800*                       MONEY SCALE - 4-DECIMAL RATE DIVIDED BY   *
003900*                       30 WAS LOSING A CENT ON LARGER BALANCES   *
004000* 090722  T.ABARA       CR-5157 GROUP TABLE RAISED FROM 2000 TO   *
004100*                       5000 ENTRIES - SHOP OUTGREW THE OLD LIMIT *
004200* 151006  T.ABARA       CR-5940 SKIP ROWS WITH ZERO OR NEGATIVE   *
004300*                       DAYS-OVERDUE INSTEAD OF LETTING THE       *
004400*                       INTEREST COMPUTE ZERO THEM OUT - SAVES A  *
004500*                       REWRITE ON A QUIET OVERDUE ROW            *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CONSOLE IS CRT.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PAYMENT-GROUP-FILE  ASSIGN TO DYNAMIC PAYGRPF-PATH
005400             ORGANIZATION IS LINE SEQUENTIAL
005500             FILE STATUS IS WS-GROUP-STATUS.
005600     SELECT PAYMENT-FILE        ASSIGN TO DYNAMIC PAYMNTF-PATH
005700             ORGANIZATION IS LINE SEQUENTIAL
005800             FILE STATUS IS WS-PAYMENT-STATUS.
005900     SELECT PAYMENT-FILE-OUT    ASSIGN TO DYNAMIC PAYMNTO-PATH
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS WS-PAYMENT-OUT-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  PAYMENT-GROUP-FILE
006700     LABEL RECORDS ARE STANDARD
006800     DATA RECORD IS CP1200-GROUP-REC.
006900     COPY CP1200.
007000*
007100 FD  PAYMENT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS CP1300-PAYMENT-REC.
007400     COPY CP1300.
007500*
007600 FD  PAYMENT-FILE-OUT
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS CP4000-PAYMENT-OUT-REC.
007900 01  CP4000-PAYMENT-OUT-REC           PIC X(595).
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300*    ----------------  RUN PARAMETERS / DD PATHS  -------------------
008400*    130904 - RUN-ID OFF THE COMMAND LINE, SAME SUFFIX CP2000 AND
008500*    CP3000 USED, SO ALL THREE NIGHTLY JOBS SHARE ONE FILE SET.
008600 01  WS-COMMAND-LINE                PIC X(100).
008700 01  WS-RUN-ID                      PIC X(8).
008800 01  PAYGRPF-PATH.
008900     05  FILLER                     PIC X(14)
009000         VALUE '/users/public/'.
009100     05  FILLER                     PIC X(6) VALUE 'PAYGRP'.
009200     05  PAYGRPF-SUFFIX             PIC X(8).
009300 01  PAYMNTF-PATH.
009400     05  FILLER                     PIC X(14)
009500         VALUE '/users/public/'.
009600     05  FILLER                     PIC X(6) VALUE 'PAYMNT'.
009700     05  PAYMNTF-SUFFIX             PIC X(8).
009800 01  PAYMNTO-PATH.
009900     05  FILLER                     PIC X(14)
010000         VALUE '/users/public/'.
010100     05  FILLER                     PIC X(6) VALUE 'PAYMNO'.
010200     05  PAYMNTO-SUFFIX             PIC X(8).
010300*
010400 01  WS-FILE-STATUSES.
010500     05  WS-GROUP-STATUS              PIC X(2).
010600     05  WS-PAYMENT-STATUS            PIC X(2).
010700     05  WS-PAYMENT-OUT-STATUS        PIC X(2).
010800     05  FILLER                       PIC X(10).
010900*
011000 01  WS-SWITCHES.
011100     05  WS-EOF-GROUP-SW              PIC X(1) VALUE 'N'.
011200         88  EOF-GROUP                    VALUE 'Y'.
011300     05  WS-EOF-PAYMENT-SW            PIC X(1) VALUE 'N'.
011400         88  EOF-PAYMENT                  VALUE 'Y'.
011500     05  WS-GROUP-FOUND-SW            PIC X(1) VALUE 'N'.
011600         88  GROUP-FOUND                   VALUE 'Y'.
011700     05  FILLER                       PIC X(10).
011800*
011900 01  WS-COUNTERS.
012000     05  WS-ROWS-READ                 PIC S9(7) COMP-3 VALUE 0.
012100     05  WS-ROWS-RECALCULATED         PIC S9(7) COMP-3 VALUE 0.
012200     05  WS-ROWS-SKIPPED-NO-GROUP     PIC S9(7) COMP-3 VALUE 0.
012300     05  WS-GROUP-TABLE-COUNT         PIC S9(7) COMP VALUE 0.
012400     05  FILLER                       PIC X(10).
012500*
012600*    ----------------  IN-MEMORY PAYMENT-GROUP TABLE  --------------
012700*    090722 - RAISED TO 5000 ENTRIES (CR-5157).
012800 01  CP4000-GROUP-TABLE.
012900     05  CP4000-GRP-ENTRY OCCURS 1 TO 5000 TIMES
013000             DEPENDING ON WS-GROUP-TABLE-COUNT
013100             ASCENDING KEY IS CP4000-GRP-ID
013200             INDEXED BY CP4000-GRP-IX.
013300         10  CP4000-GRP-ID                PIC 9(9).
013400         10  CP4000-GRP-LATE-FEE-RATE     PIC S9(6)V9(4) COMP-3.
013500         10  CP4000-GRP-MONTHLY-INT-RATE  PIC S9(6)V9(4) COMP-3.
013600*
013700*    ----------------  TODAY'S DATE  --------------------------------
013800 01  WS-TODAY-RAW                     PIC 9(6).
013900 01  WS-TODAY-DATE.
014000     05  WS-TODAY-CCYY                  PIC 9(4).
014100     05  WS-TODAY-MM                     PIC 9(2).
014200     05  WS-TODAY-DD                     PIC 9(2).
014300 01  WS-TODAY-YY-REDEF REDEFINES WS-TODAY-RAW.
014400     05  WS-TODAY-YY-2                   PIC 9(2).
014500     05  WS-TODAY-MM-2                   PIC 9(2).
014600     05  WS-TODAY-DD-2                   PIC 9(2).
014700 01  WS-TODAY-JULIAN                  PIC S9(9) COMP-3.
014800 01  WS-DUE-JULIAN                    PIC S9(9) COMP-3.
014900*
015000*    ----------------  030819 - OVERDUE-VALUE CALC WORK AREA  -------
015100 01  WS-CALC-WORK.
015200     05  WS-LATE-FEE                   PIC S9(9)V9(2) COMP-3.
015300     05  WS-DAILY-INT-RATE             PIC S9(4)V9(10) COMP-3.
015400     05  WS-INTEREST-TOTAL             PIC S9(9)V9(2) COMP-3.
015500     05  WS-DAYS-OVERDUE               PIC S9(7) COMP-3.
015600*
015700*    ----------------  DATE-TO-JULIAN WORK AREA (FLIEGEL/VAN        *
015800*    FLANDERN FORMULA - INTEGER DIVISION TRUNCATED STEPWISE, NO    *
015900*    INTRINSIC FUNCTIONS ON THIS COMPILER)                        *
016000 01  WS-JULIAN-INPUT.
016100     05  WS-JI-CCYY                    PIC 9(4).
016200     05  WS-JI-MM                      PIC 9(2).
016300     05  WS-JI-DD                      PIC 9(2).
016400 01  WS-JULIAN-WORK.
016500     05  WS-JW-A                       PIC S9(7) COMP-3.
016600     05  WS-JW-Y                       PIC S9(7) COMP-3.
016700     05  WS-JW-M                       PIC S9(7) COMP-3.
016800     05  WS-JW-T1                      PIC S9(9) COMP-3.
016900     05  WS-JW-T2                      PIC S9(9) COMP-3.
017000     05  WS-JW-T3                      PIC S9(9) COMP-3.
017100     05  WS-JW-T4                      PIC S9(9) COMP-3.
017200 01  WS-JULIAN-RESULT                  PIC S9(9) COMP-3.
017300*
017400 PROCEDURE DIVISION.
017500*
017600 A010-MAIN-LINE.
017700     PERFORM 0050-GET-RUN-PARMS.
017800     PERFORM 0100-LOAD-GROUP-TABLE THRU 0100-EXIT.
017900     PERFORM 0200-OPEN-PAYMENT-FILES.
018000     PERFORM 0300-GET-TODAYS-DATE.
018100     MOVE WS-TODAY-CCYY TO WS-JI-CCYY.
018200     MOVE WS-TODAY-MM   TO WS-JI-MM.
018300     MOVE WS-TODAY-DD   TO WS-JI-DD.
018400     PERFORM 0400-DATE-TO-JULIAN THRU 0400-EXIT.
018500     MOVE WS-JULIAN-RESULT TO WS-TODAY-JULIAN.
018600     PERFORM 0500-READ-PAYMENT.
018700     PERFORM 1000-RECALC-PAYMENT THRU 1000-EXIT
018800         UNTIL EOF-PAYMENT.
018900     PERFORM 9000-END-RTN.
019000*
019100*    130904 - RUN-ID OFF THE COMMAND LINE BUILDS ALL THREE DD PATHS.
019200 0050-GET-RUN-PARMS.
019300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
019400     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
019500         INTO WS-RUN-ID.
019600     MOVE WS-RUN-ID TO PAYGRPF-SUFFIX PAYMNTF-SUFFIX
019700                       PAYMNTO-SUFFIX.
019800*
019900*    ----------------  0100 - LOAD PAYMENT-GROUP-FILE INTO TABLE ---
020000 0100-LOAD-GROUP-TABLE.
020100     OPEN INPUT PAYMENT-GROUP-FILE.
020200     PERFORM 0110-READ-GROUP.
020300     PERFORM 0120-STORE-ONE-GROUP THRU 0120-EXIT
020400         UNTIL EOF-GROUP.
020500     CLOSE PAYMENT-GROUP-FILE.
020600 0100-EXIT.
020700     EXIT.
020800*
020900 0110-READ-GROUP.
021000     READ PAYMENT-GROUP-FILE
021100         AT END SET EOF-GROUP TO TRUE.
021200*
021300 0120-STORE-ONE-GROUP.
021400     ADD 1 TO WS-GROUP-TABLE-COUNT.
021500     MOVE CP1200-GROUP-ID             TO
021600         CP4000-GRP-ID(WS-GROUP-TABLE-COUNT).
021700     MOVE CP1200-GROUP-LATE-FEE-RATE  TO
021800         CP4000-GRP-LATE-FEE-RATE(WS-GROUP-TABLE-COUNT).
021900     MOVE CP1200-GROUP-MONTHLY-INT-RATE TO
022000         CP4000-GRP-MONTHLY-INT-RATE(WS-GROUP-TABLE-COUNT).
022100     PERFORM 0110-READ-GROUP.
022200 0120-EXIT.
022300     EXIT.
022400*
022500 0200-OPEN-PAYMENT-FILES.
022600     OPEN INPUT PAYMENT-FILE.
022700     OPEN OUTPUT PAYMENT-FILE-OUT.
022800*
022900 0300-GET-TODAYS-DATE.
023000     ACCEPT WS-TODAY-RAW FROM DATE.
023100     IF WS-TODAY-YY-2 > 50
023200         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY-2
023300     ELSE
023400         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY-2.
023500     MOVE WS-TODAY-MM-2 TO WS-TODAY-MM.
023600     MOVE WS-TODAY-DD-2 TO WS-TODAY-DD.
023700*
023800******************************************************************
023900*   0400 - DATE-TO-JULIAN (FLIEGEL/VAN FLANDERN).  EACH DIVISION   *
024000*   IS ITS OWN COMPUTE SO THE TRUNCATION HAPPENS AT EVERY STEP,    *
024100*   NOT JUST AT THE FINAL ASSIGNMENT.                              *
024200******************************************************************
024300 0400-DATE-TO-JULIAN.
024400     COMPUTE WS-JW-A = (14 - WS-JI-MM) / 12.
024500     COMPUTE WS-JW-Y = WS-JI-CCYY + 4800 - WS-JW-A.
024600     COMPUTE WS-JW-M = WS-JI-MM + (12 * WS-JW-A) - 3.
024700     COMPUTE WS-JW-T1 = ((153 * WS-JW-M) + 2) / 5.
024800     COMPUTE WS-JW-T2 = WS-JW-Y / 4.
024900     COMPUTE WS-JW-T3 = WS-JW-Y / 100.
025000     COMPUTE WS-JW-T4 = WS-JW-Y / 400.
025100     COMPUTE WS-JULIAN-RESULT =
025200         WS-JI-DD + WS-JW-T1 + (365 * WS-JW-Y)
025300             + WS-JW-T2 - WS-JW-T3 + WS-JW-T4 - 32045.
025400 0400-EXIT.
025500     EXIT.
025600*
025700 0500-READ-PAYMENT.
025800     READ PAYMENT-FILE
025900         AT END SET EOF-PAYMENT TO TRUE.
026000     IF NOT EOF-PAYMENT
026100         ADD 1 TO WS-ROWS-READ.
026200*
026300******************************************************************
026400*   OVERDUE VALUE RECALC RULE - 1000                              *
026500******************************************************************
026600*   ONLY OVERDUE ROWS ARE CONSIDERED.  SKIP IF THE OWNING GROUP    *
026700*   IS NOT ON FILE (SHOULD NOT HAPPEN, BUT CP2000 AND CP4000 ARE   *
026800*   SEPARATE JOBS) OR IF DAYS-OVERDUE WORKS OUT TO ZERO OR LESS    *
026900*   (151006, CR-5940).  EVERY ROW, CHANGED OR NOT, IS REWRITTEN.   *
027000 1000-RECALC-PAYMENT.
027100     IF CP1300-STATUS-OVERDUE
027200         PERFORM 1100-FIND-GROUP THRU 1100-EXIT
027300         IF GROUP-FOUND
027400             MOVE CP1300-PAY-DUE-CCYY TO WS-JI-CCYY
027500             MOVE CP1300-PAY-DUE-MM   TO WS-JI-MM
027600             MOVE CP1300-PAY-DUE-DD   TO WS-JI-DD
027700             PERFORM 0400-DATE-TO-JULIAN THRU 0400-EXIT
027800             MOVE WS-JULIAN-RESULT TO WS-DUE-JULIAN
027900             COMPUTE WS-DAYS-OVERDUE =
028000                 WS-TODAY-JULIAN - WS-DUE-JULIAN
028100             IF WS-DAYS-OVERDUE > 0
028200                 PERFORM 1200-COMPUTE-OVERDUE-VALUE
028300                 MOVE WS-TODAY-CCYY TO CP1300-PAY-OVD-CCYY
028400                 MOVE WS-TODAY-MM   TO CP1300-PAY-OVD-MM
028500                 MOVE WS-TODAY-DD   TO CP1300-PAY-OVD-DD
028600                 ADD 1 TO WS-ROWS-RECALCULATED
028700             END-IF
028800         ELSE
028900             ADD 1 TO WS-ROWS-SKIPPED-NO-GROUP
029000         END-IF
029100     END-IF.
029200     WRITE CP4000-PAYMENT-OUT-REC FROM CP1300-PAYMENT-REC.
029300     PERFORM 0500-READ-PAYMENT.
029400 1000-EXIT.
029500     EXIT.
029600*
029700*    ----------------  1100 - GROUP LOOKUP (SEARCH ALL)  ------------
029800 1100-FIND-GROUP.
029900     MOVE 'N' TO WS-GROUP-FOUND-SW.
030000     SEARCH ALL CP4000-GRP-ENTRY
030100         AT END
030200             MOVE 'N' TO WS-GROUP-FOUND-SW
030300         WHEN CP4000-GRP-ID(CP4000-GRP-IX) = CP1300-PAY-GROUP-ID
030400             SET GROUP-FOUND TO TRUE.
030500 1100-EXIT.
030600     EXIT.
030700*
030800******************************************************************
030900*   1200 - OVERDUE VALUE = ORIGINAL + LATE FEE + ACCRUED INTEREST  *
031000*   030819 - DAILY RATE CARRIES 10 DECIMALS BEFORE THE FINAL       *
031100*   ROUNDED COMPUTE BRINGS THE INTEREST BACK TO MONEY SCALE.       *
031200*   EXAMPLE - ORIGINAL 100.00, LATE-FEE-RATE 0.0200, MONTHLY-RATE  *
031300*   0.0300, 10 DAYS OVERDUE: FEE 2.00, DAILY RATE 0.0010000000,    *
031400*   INTEREST 1.00, NEW OVERDUE VALUE 103.00.                       *
031500 1200-COMPUTE-OVERDUE-VALUE.
031600     COMPUTE WS-LATE-FEE ROUNDED =
031700         CP1300-PAY-ORIGINAL-VALUE *
031800         CP4000-GRP-LATE-FEE-RATE(CP4000-GRP-IX).
031900     COMPUTE WS-DAILY-INT-RATE ROUNDED =
032000         CP4000-GRP-MONTHLY-INT-RATE(CP4000-GRP-IX) / 30.
032100     COMPUTE WS-INTEREST-TOTAL ROUNDED =
032200         CP1300-PAY-ORIGINAL-VALUE * WS-DAILY-INT-RATE
032300             * WS-DAYS-OVERDUE.
032400     COMPUTE CP1300-PAY-OVERDUE-VALUE ROUNDED =
032500         CP1300-PAY-ORIGINAL-VALUE + WS-LATE-FEE
032600             + WS-INTEREST-TOTAL.
032700*
032800 9000-END-RTN.
032900     CLOSE PAYMENT-FILE.
033000     CLOSE PAYMENT-FILE-OUT.
033100     DISPLAY 'CP4000 - OVERDUE VALUE RECALC - TOTALS' UPON CRT.
033200     DISPLAY 'CP4000 - ROWS READ          = '
033300         WS-ROWS-READ UPON CRT.
033400     DISPLAY 'CP4000 - ROWS RECALCULATED  = '
033500         WS-ROWS-RECALCULATED UPON CRT.
033600     DISPLAY 'CP4000 - ROWS SKIPPED-NOGRP = '
033700         WS-ROWS-SKIPPED-NO-GROUP UPON CRT.
033800     STOP RUN.
033900*
